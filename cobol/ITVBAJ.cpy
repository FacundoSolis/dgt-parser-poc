000100******************************************************************
000200*  ITVBAJ  -  HISTORICO DE BAJAS (REGISTRO TIPO B)               *
000300*  CONTROL DE FLOTILLA / CERTIFICADOS CAE                        *
000400******************************************************************
000500* 15/03/1989 JAPM SOL-1989-014 VERSION ORIGINAL.
000600* 04/02/2023 RMCH OYM-2023-009 SE UTILIZA FECHA-INICIO CONTRA EL
000700*                              CORTE DEL 01/01/2023 PARA COMENTAR
000800*                              BAJAS VIGENTES EN EL REPORTE CAE.
000900******************************************************************
001000 01  ITV-BAJ-REGISTRO.
001100     02  BAJ-TIPO-REG          PIC X(01).
001200         88  BAJ-ES-BAJA                VALUE 'B'.
001300     02  BAJ-FECHA-INICIO      PIC 9(08).
001400     02  BAJ-FECHA-INICIO-R REDEFINES BAJ-FECHA-INICIO.
001500         03  BAJ-INI-ANIO      PIC 9(04).
001600         03  BAJ-INI-MES       PIC 9(02).
001700         03  BAJ-INI-DIA       PIC 9(02).
001800     02  BAJ-FECHA-FIN         PIC 9(08).
001900     02  BAJ-FECHA-FIN-R REDEFINES BAJ-FECHA-FIN.
002000         03  BAJ-FIN-ANIO      PIC 9(04).
002100         03  BAJ-FIN-MES       PIC 9(02).
002200         03  BAJ-FIN-DIA       PIC 9(02).
002300     02  BAJ-TIPO              PIC X(10).
002400     02  BAJ-MOTIVO            PIC X(40).
002500     02  FILLER                PIC X(183).
