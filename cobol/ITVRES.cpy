000100******************************************************************
000200*  ITVRES  -  LINEA DE RESULTADOS CAE (SALIDA COLUMNAR)          *
000300*  CONTROL DE FLOTILLA / CERTIFICADOS CAE                        *
000400******************************************************************
000500* 19/08/2009 SGL  OYM-2009-143 VERSION ORIGINAL, 11 COLUMNAS.
000600******************************************************************
000700 01  ITV-RES-LINEA.
000800     02  RES-MATRICULA         PIC X(10).
000900     02  FILLER                PIC X(01)  VALUE '|'.
001000     02  RES-FECHA-PENULTI     PIC X(13).
001100     02  FILLER                PIC X(01)  VALUE '|'.
001200     02  RES-LECTURA-K-PENULTI PIC Z(8)9.
001300     02  FILLER                PIC X(01)  VALUE '|'.
001400     02  RES-FECHA-ULT         PIC X(10).
001500     02  FILLER                PIC X(01)  VALUE '|'.
001600     02  RES-LECTURA-K-ULT     PIC Z(8)9.
001700     02  FILLER                PIC X(01)  VALUE '|'.
001800     02  RES-DIAS-ENTRE        PIC Z(9)9.
001900     02  FILLER                PIC X(01)  VALUE '|'.
002000     02  RES-KM-ITVS           PIC Z(7)9.
002100     02  FILLER                PIC X(01)  VALUE '|'.
002200     02  RES-KM-1-ANO          PIC Z(8)9.
002300     02  FILLER                PIC X(01)  VALUE '|'.
002400     02  RES-KM-INT            PIC Z(6)9.
002500     02  FILLER                PIC X(01)  VALUE '|'.
002600     02  RES-KM-NAC            PIC Z(6)9.
002700     02  FILLER                PIC X(01)  VALUE '|'.
002800     02  RES-COMENTARIOS       PIC X(200).
