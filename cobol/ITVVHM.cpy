000100******************************************************************
000200*  ITVVHM  -  MAESTRO DE VEHICULO (REGISTRO TIPO V)              *
000300*  CONTROL DE FLOTILLA / CERTIFICADOS CAE                        *
000400******************************************************************
000500* 15/03/1989 JAPM SOL-1989-014 VERSION ORIGINAL DEL MAESTRO.
000600* 02/11/1990 JAPM OYM-1990-077 SE AGREGAN MASA-MAXIMA Y TARA.
000700* 19/08/2009 SGL  OYM-2009-143 SE AGREGA ARRENDATARIO-ACT PARA
000800*                              EL PROGRAMA DE CERTIFICADOS CAE.
000900******************************************************************
001000 01  ITV-VHM-REGISTRO.
001100     02  VHM-TIPO-REG          PIC X(01).
001200         88  VHM-ES-VEHICULO            VALUE 'V'.
001300     02  VHM-MATRICULA         PIC X(10).
001400     02  VHM-BASTIDOR          PIC X(17).
001500     02  VHM-MARCA             PIC X(20).
001600     02  VHM-MODELO            PIC X(20).
001700     02  VHM-TIPO-VEHICULO     PIC X(20).
001800     02  VHM-SERVICIO          PIC X(20).
001900     02  VHM-MASA-MAXIMA       PIC 9(06).
002000     02  VHM-TARA              PIC 9(06).
002100     02  VHM-TITULAR-ACTUAL    PIC X(40).
002200     02  VHM-ES-RENTING        PIC X(01).
002300         88  VHM-RENTING-SI             VALUE 'S'.
002400         88  VHM-RENTING-NO             VALUE 'N'.
002500     02  VHM-ARRENDATARIO-ACT  PIC X(40).
002600     02  FILLER                PIC X(49).
