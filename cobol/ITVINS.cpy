000100******************************************************************
000200*  ITVINS  -  HISTORICO DE INSPECCIONES ITV (REGISTRO TIPO I)    *
000300*  CONTROL DE FLOTILLA / CERTIFICADOS CAE                        *
000400******************************************************************
000500* 15/03/1989 JAPM SOL-1989-014 VERSION ORIGINAL.
000600* 19/08/2009 SGL  OYM-2009-143 SE AGREGA RESULTADO Y KILOMETROS
000700*                              PARA CALCULO DE METRICAS ITV.
000800******************************************************************
000900 01  ITV-INS-REGISTRO.
001000     02  INS-TIPO-REG          PIC X(01).
001100         88  INS-ES-ITV                 VALUE 'I'.
001200     02  INS-FECHA-ITV         PIC 9(08).
001300     02  INS-FECHA-ITV-R REDEFINES INS-FECHA-ITV.
001400         03  INS-ITV-ANIO      PIC 9(04).
001500         03  INS-ITV-MES       PIC 9(02).
001600         03  INS-ITV-DIA       PIC 9(02).
001700     02  INS-FECHA-CADUCIDAD   PIC 9(08).
001800     02  INS-ESTACION          PIC X(10).
001900     02  INS-RESULTADO         PIC X(15).
002000         88  INS-FAVORABLE              VALUE 'FAVORABLE'.
002100         88  INS-FAVORABLE-CON          VALUE 'FAVORABLE CON'.
002200         88  INS-DESFAVORABLE           VALUE 'DESFAVORABLE'.
002300         88  INS-NEGATIVA               VALUE 'NEGATIVA'.
002400     02  INS-KILOMETROS        PIC 9(07).
002500     02  FILLER                PIC X(201).
