000100******************************************************************
000200*  ITVARR  -  HISTORICO DE ARRENDATARIOS (REGISTRO TIPO A)       *
000300*  CONTROL DE FLOTILLA / CERTIFICADOS CAE                        *
000400******************************************************************
000500* 15/03/1989 JAPM SOL-1989-014 VERSION ORIGINAL.
000600* 19/08/2009 SGL  OYM-2009-143 SE AGREGA PARA CALCULO DE MESES
000700*                              DE ARRENDAMIENTO (REGLA DE RENTING).
000800******************************************************************
000900 01  ITV-ARR-REGISTRO.
001000     02  ARR-TIPO-REG          PIC X(01).
001100         88  ARR-ES-ARRENDATARIO        VALUE 'A'.
001200     02  ARR-FECHA-INICIO      PIC 9(08).
001300     02  ARR-FECHA-INICIO-R REDEFINES ARR-FECHA-INICIO.
001400         03  ARR-INI-ANIO      PIC 9(04).
001500         03  ARR-INI-MES       PIC 9(02).
001600         03  ARR-INI-DIA       PIC 9(02).
001700     02  ARR-FECHA-FIN         PIC 9(08).
001800     02  ARR-FECHA-FIN-R REDEFINES ARR-FECHA-FIN.
001900         03  ARR-FIN-ANIO      PIC 9(04).
002000         03  ARR-FIN-MES       PIC 9(02).
002100         03  ARR-FIN-DIA       PIC 9(02).
002200     02  ARR-FILIACION         PIC X(40).
002300     02  FILLER                PIC X(193).
