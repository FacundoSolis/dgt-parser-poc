000100******************************************************************
000200* FECHA            : 15/03/1989                                 *
000300* PROGRAMADOR      : J. ALBERTO PAZ MEJIA                       *
000400* APLICACION       : CONTROL DE FLOTILLA VEHICULAR               *
000500* PROGRAMA         : ITVB1P01                                    *
000600* TIPO             : PROCESO BATCH                               *
000700* DESCRIPCION      : EXTRAE DEL HISTORICO DGT LOS VEHICULOS DE   *
000800*                    LA FLOTILLA PROPIA Y DE RENTING DEL BANCO   *
000900*                    Y CALCULA LOS KILOMETROS RECORRIDOS ENTRE   *
001000*                    LAS DOS ULTIMAS ITV VALIDAS, PARA EFECTOS   *
001100*                    DE LA EMISION DE CERTIFICADOS CAE (AHORRO   *
001200*                    DE ENERGIA) DE LA FLOTILLA VEHICULAR.       *
001300* ARCHIVOS         : VEHHIST (ENTRADA) - RESULTS (SALIDA)        *
001400* ACCION(ES)       : LECTURA, VALIDACION, CALCULO Y REPORTE      *
001500* INSTALADO        : 15/03/1989                                  *
001600* BPM-RATIONAL     : SOL-1989-014                                *
001700* NOMBRE           : ITVB1P01.CBL                                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     ITVB1P01.
002100 AUTHOR.         J. ALBERTO PAZ MEJIA.
002200 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE
002300                  ORGANIZACION Y METODOS - SERVICIOS GENERALES.
002400 DATE-WRITTEN.   15/03/1989.
002500 DATE-COMPILED.
002600 SECURITY.       CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
002700******************************************************************
002800*                    REGISTRO DE CAMBIOS                        *
002900******************************************************************
003000* 15/03/1989 JAPM SOL-1989-014 VERSION ORIGINAL.  EXTRACCION DE
003100*                              VEHICULOS PROPIOS DE LA FLOTILLA
003200*                              Y CALCULO DE KILOMETRAJE ANUAL.
003300* 02/11/1990 JAPM OYM-1990-077 SE AGREGA MASA MAXIMA Y TARA AL
003400*                              MAESTRO DE VEHICULOS (NO AFECTA
003500*                              ESTE PROGRAMA).
003600* 14/06/1993 JAPM OYM-1993-211 SE CORRIGE TRUNCAMIENTO DE
003700*                              KM-1-ANO CUANDO DIAS-ENTRE ES
003800*                              CERO (SE EMITE COMENTARIO).
003900* 09/09/1996 RMCH OYM-1996-088 SE AGREGA EL FILTRO DE MONOTONIA
004000*                              DE KILOMETRAJE (LECTURAS QUE
004100*                              RETROCEDEN SE DESCARTAN).
004200* 21/01/1998 RMCH Y2K-1998-004 REVISION DE CAMPOS DE FECHA PARA
004300*                              EL CAMBIO DE SIGLO; TODAS LAS
004400*                              FECHAS DEL HISTORICO DGT SON
004500*                              AAAAMMDD DE 4 DIGITOS DE ANIO,
004600*                              NO SE DETECTAN CAMPOS DE 2
004700*                              DIGITOS EN ESTE PROGRAMA.
004800* 30/11/1998 RMCH Y2K-1998-061 SE VALIDA QUE FUNCTION
004900*                              INTEGER-OF-DATE OPERE CORRECTO
005000*                              CON ANIOS 1999/2000/2001 EN LAS
005100*                              PRUEBAS DE PASO DE SIGLO.
005200* 19/08/2009 SGL  OYM-2009-143 VERSION AMPLIADA PARA EL PROGRAMA
005300*                              DE CERTIFICADOS CAE.  SE AGREGA
005400*                              LA REGLA DE TITULARIDAD/RENTING,
005500*                              EL CHEQUEO DE BAJAS Y EL CALCULO
005600*                              COMPLETO DE METRICAS ITV.  SE
005700*                              SUSTITUYE EL ARCHIVO DE SALIDA
005800*                              ANTERIOR POR LA TABLA DE 11
005900*                              COLUMNAS QUE PIDE ENERGIA.
006000* 11/03/2010 SGL  OYM-2010-029 SE AGREGA EL PARAMETRO DE CLIENTE
006100*                              (SYSIN) PARA FILTRAR POR NOMBRE
006200*                              DE TITULAR O ARRENDATARIO.
006300* 04/02/2023 RMCH OYM-2023-009 SE ACTUALIZA LA FECHA DE CORTE DE
006400*                              BAJAS AL 01/01/2023 POR SOLICITUD
006500*                              DE LA UNIDAD DE ENERGIA.
006600* 18/07/2023 RMCH OYM-2023-066 SE CORRIGE EL CASO DE DOS
006700*                              LECTURAS DE ITV IDENTICAS (MISMA
006800*                              FECHA Y KILOMETRAJE), QUE AHORA
006900*                              SE REPORTA COMO NO SUSCEPTIBLE.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.    IBM-370.
007400 OBJECT-COMPUTER.    IBM-370.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON  STATUS IS WKS-UPSI-CLIENTE-ON
007800            OFF STATUS IS WKS-UPSI-CLIENTE-OFF.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT VEHHIST ASSIGN TO VEHHIST
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-VEHHIST.
008400     SELECT RESULTS ASSIGN TO RESULTS
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-RESULTS.
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  VEHHIST.
009100     COPY ITVVHM.
009200     COPY ITVARR.
009300     COPY ITVINS.
009400     COPY ITVBAJ.
009500 FD  RESULTS.
009600     COPY ITVRES.
009700******************************************************************
009800 WORKING-STORAGE SECTION.
009810 77  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
009900******************************************************************
010000*    AREA DE CONTROL DE ARCHIVOS (STATUS EXTENDIDO DEBD1R00)     *
010100******************************************************************
010200 01  WKS-ESTATUS-ARCHIVOS.
010300     02  FS-VEHHIST            PIC 9(02)   VALUE 0.
010400     02  FS-RESULTS            PIC 9(02)   VALUE 0.
010500     02  FSE-VEHHIST.
010600         03  FSE-RETURN-V      PIC S9(4) COMP-5 VALUE 0.
010700         03  FSE-FUNCTION-V    PIC S9(4) COMP-5 VALUE 0.
010800         03  FSE-FEEDBACK-V    PIC S9(4) COMP-5 VALUE 0.
010900     02  FSE-RESULTS.
011000         03  FSE-RETURN-R      PIC S9(4) COMP-5 VALUE 0.
011100         03  FSE-FUNCTION-R    PIC S9(4) COMP-5 VALUE 0.
011200         03  FSE-FEEDBACK-R    PIC S9(4) COMP-5 VALUE 0.
011300     02  PROGRAMA              PIC X(08)   VALUE 'ITVB1P01'.
011400     02  ARCHIVO               PIC X(08)   VALUE SPACES.
011500     02  ACCION                PIC X(08)   VALUE SPACES.
011600     02  LLAVE                 PIC X(20)   VALUE SPACES.
011700     02  FILLER                PIC X(01)   VALUE SPACES.
011800******************************************************************
011900*    SWITCHES Y CONTADORES DE CONTROL                            *
012000******************************************************************
012100 01  WKS-SWITCHES.
012200     02  WKS-FIN-ARCHIVO       PIC 9(01) COMP VALUE 0.
012300         88  WKS-EOF-VEHHIST            VALUE 1.
012400     02  WKS-ELEGIBLE          PIC 9(01) COMP VALUE 0.
012500         88  WKS-VEH-ES-ELEGIBLE        VALUE 1.
012600     02  FILLER                PIC X(01)   VALUE SPACES.
012700 01  WKS-CONTADORES.
012800     02  WKS-VEHICULOS-PROCESADOS  PIC 9(07) COMP VALUE 0.
012900     02  WKS-VEHICULOS-ELEGIBLES   PIC 9(07) COMP VALUE 0.
013000     02  WKS-ARR-CNT           PIC 9(03) COMP VALUE 0.
013100     02  WKS-INS-CNT           PIC 9(03) COMP VALUE 0.
013200     02  WKS-BAJ-CNT           PIC 9(03) COMP VALUE 0.
013300     02  WKS-VAL-CNT           PIC 9(03) COMP VALUE 0.
013400     02  WKS-CONKM-CNT         PIC 9(03) COMP VALUE 0.
013500     02  WKS-SUR-CNT           PIC 9(03) COMP VALUE 0.
013600     02  WKS-ORD-I             PIC 9(03) COMP VALUE 0.
013700     02  WKS-ORD-J             PIC 9(03) COMP VALUE 0.
013800     02  WKS-BUSQUEDA-POS      PIC 9(03) COMP VALUE 0.
013900     02  WKS-CLIENTE-LEN       PIC 9(03) COMP VALUE 0.
014000     02  WKS-LONGITUD-GENERICA PIC 9(03) COMP VALUE 0.
014100     02  WKS-ULTIMO-KM-GUARD   PIC 9(07) COMP VALUE 0.
014200     02  WKS-DIAS-ARR          PIC S9(07) COMP VALUE 0.
014300     02  FILLER                PIC X(01)   VALUE SPACES.
014500******************************************************************
014600*    PARAMETRO DE CLIENTE (SYSIN) Y AREAS DE BUSQUEDA            *
014700******************************************************************
014800 01  WKS-PARAMETROS.
014900     02  WKS-CLIENTE-ID        PIC X(40)   VALUE SPACES.
015000     02  FILLER                PIC X(01)   VALUE SPACES.
015100 01  WKS-AREA-BUSQUEDA.
015200     02  WKS-CLIENTE-MAYUS     PIC X(40)   VALUE SPACES.
015300     02  WKS-BUSQUEDA-TARGET   PIC X(40)   VALUE SPACES.
015400     02  WKS-BUSQUEDA-ENCONTRADA PIC 9(01) COMP VALUE 0.
015500     02  WKS-MINUSCULAS        PIC X(27)
015600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
015700     02  WKS-MAYUSCULAS        PIC X(27)
015800         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015900     02  FILLER                PIC X(01)   VALUE SPACES.
016000 01  WKS-TEXTO-GENERICO        PIC X(90)   VALUE SPACES.
016100******************************************************************
016200*    DATOS DEL VEHICULO EN PROCESO                               *
016300******************************************************************
016400 01  WKS-VEHICULO-ACTUAL.
016500     02  WKS-VEH-MATRICULA     PIC X(10)   VALUE SPACES.
016600     02  WKS-VEH-TITULAR       PIC X(40)   VALUE SPACES.
016700     02  WKS-VEH-ES-RENTING    PIC X(01)   VALUE 'N'.
016800         88  WKS-VEH-RENTING-SI         VALUE 'S'.
016900     02  WKS-VEH-ARRENDATARIO  PIC X(40)   VALUE SPACES.
017000     02  FILLER                PIC X(09)   VALUE SPACES.
017100 01  WKS-COMENTARIOS           PIC X(200)  VALUE SPACES.
017200 01  WKS-COM-PTR               PIC 9(03) COMP VALUE 1.
017300******************************************************************
017400*    TABLAS DE TRABAJO - DETALLE POR VEHICULO                    *
017500******************************************************************
017600 01  WKS-TABLA-ARR.
017700     02  WKS-ARR-TAB OCCURS 30 TIMES.
017800         03  WKS-ARR-FEC-INI   PIC 9(08).
017900         03  WKS-ARR-FEC-FIN   PIC 9(08).
018000         03  WKS-ARR-FILIAC    PIC X(40).
018100         03  FILLER            PIC X(01).
018200 01  WKS-TABLA-ITV.
018300     02  WKS-INS-TAB OCCURS 60 TIMES INDEXED BY WKS-INS-IDX.
018400         03  WKS-INS-FECHA     PIC 9(08).
018500         03  WKS-INS-RESULT    PIC X(15).
018600         03  WKS-INS-KM        PIC 9(07).
018700         03  FILLER            PIC X(01).
018800     02  WKS-INS-TEMP.
018900         03  WKS-INS-T-FECHA   PIC 9(08).
019000         03  WKS-INS-T-RESULT  PIC X(15).
019100         03  WKS-INS-T-KM      PIC 9(07).
019200         03  FILLER            PIC X(01).
019300 01  WKS-TABLA-BAJ.
019400     02  WKS-BAJ-TAB OCCURS 30 TIMES.
019500         03  WKS-BAJ-FEC-INI   PIC 9(08).
019600         03  WKS-BAJ-FEC-FIN   PIC 9(08).
019700         03  FILLER            PIC X(01).
019800 01  WKS-TABLA-VALIDAS.
019900     02  WKS-VAL-TAB OCCURS 60 TIMES INDEXED BY WKS-VAL-IDX.
020000         03  WKS-VAL-FECHA     PIC 9(08).
020100         03  WKS-VAL-KM        PIC 9(07).
020200         03  FILLER            PIC X(01).
020300 01  WKS-TABLA-CONKM.
020400     02  WKS-CONKM-TAB OCCURS 60 TIMES INDEXED BY WKS-CONKM-IDX.
020500         03  WKS-CONKM-FECHA   PIC 9(08).
020600         03  WKS-CONKM-KM      PIC 9(07).
020700         03  FILLER            PIC X(01).
020800 01  WKS-TABLA-SURVIVORS.
020900     02  WKS-SUR-TAB OCCURS 60 TIMES INDEXED BY WKS-SUR-IDX.
021000         03  WKS-SUR-FECHA     PIC 9(08).
021100         03  WKS-SUR-KM        PIC 9(07).
021200         03  FILLER            PIC X(01).
021300******************************************************************
021400*    METRICAS DE SALIDA DEL VEHICULO EN PROCESO                  *
021500******************************************************************
021600 01  WKS-METRICAS.
021700     02  WKS-FECHA-ULT         PIC 9(08)   VALUE 0.
021800     02  WKS-KM-ULT            PIC 9(07)   VALUE 0.
021900     02  WKS-FECHA-PENULTI     PIC 9(08)   VALUE 0.
022000     02  WKS-KM-PENULTI        PIC 9(07)   VALUE 0.
022100     02  WKS-DIAS-ENTRE        PIC 9(05)   VALUE 0.
022200     02  WKS-KM-ITVS           PIC 9(07)   VALUE 0.
022300     02  WKS-KM-1-ANO          PIC 9(07)   VALUE 0.
022400     02  WKS-KM-INT            PIC 9(07)   VALUE 0.
022500     02  WKS-KM-NAC            PIC 9(07)   VALUE 0.
022600     02  FILLER                PIC X(01)   VALUE SPACES.
022700******************************************************************
022800*    EDICION DE FECHAS (DD/MM/AAAA) - AREA COMPARTIDA            *
022900******************************************************************
023000 01  WKS-FECHA-ENTRADA         PIC 9(08)   VALUE 0.
023100 01  WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA.
023200     02  WKS-FE-ANIO           PIC 9(04).
023300     02  WKS-FE-MES            PIC 9(02).
023400     02  WKS-FE-DIA            PIC 9(02).
023500 01  WKS-FECHA-SALIDA          PIC X(13)   VALUE SPACES.
023600 01  WKS-BAJ-FEC-INI-EDIT      PIC X(10)   VALUE SPACES.
023700 01  WKS-BAJ-FEC-FIN-EDIT      PIC X(10)   VALUE SPACES.
023800******************************************************************
023900*    CABECERA DE LA TABLA DE RESULTADOS (11 COLUMNAS)            *
024000******************************************************************
024100 01  WKS-CABECERA.
024200     02  FILLER                PIC X(10)  VALUE 'Matricula'.
024300     02  FILLER                PIC X(01)  VALUE '|'.
024400     02  FILLER                PIC X(13)  VALUE 'Fecha penulti'.
024500     02  FILLER                PIC X(01)  VALUE '|'.
024600     02  FILLER                PIC X(09)  VALUE 'Lectura k'.
024700     02  FILLER                PIC X(01)  VALUE '|'.
024800     02  FILLER                PIC X(10)  VALUE 'Fecha ult'.
024900     02  FILLER                PIC X(01)  VALUE '|'.
025000     02  FILLER                PIC X(09)  VALUE 'Lectura k'.
025100     02  FILLER                PIC X(01)  VALUE '|'.
025200     02  FILLER                PIC X(10)  VALUE 'Dias entre'.
025300     02  FILLER                PIC X(01)  VALUE '|'.
025400     02  FILLER                PIC X(08)  VALUE 'km ITVs'.
025500     02  FILLER                PIC X(01)  VALUE '|'.
025600     02  FILLER                PIC X(09)  VALUE 'km 1 ano'.
025700     02  FILLER                PIC X(01)  VALUE '|'.
025800     02  FILLER                PIC X(07)  VALUE 'km int'.
025900     02  FILLER                PIC X(01)  VALUE '|'.
026000     02  FILLER                PIC X(07)  VALUE 'km nac'.
026100     02  FILLER                PIC X(01)  VALUE '|'.
026200     02  FILLER                PIC X(11)  VALUE 'Comentarios'.
026300******************************************************************
026400 PROCEDURE DIVISION.
026500******************************************************************
026600 000-CONTROL SECTION.
026700 000-INICIO.
026800     PERFORM 110-APERTURA-ARCHIVOS
026900     PERFORM 120-LEE-REGISTRO
027000     PERFORM 200-PROCESA-VEHICULOS
027100         UNTIL WKS-FIN-ARCHIVO = 1
027200     PERFORM 900-ESTADISTICAS
027300     PERFORM 190-CIERRA-ARCHIVOS
027400     STOP RUN.
027500 000-CONTROL-E. EXIT.
027600******************************************************************
027700 110-APERTURA-ARCHIVOS SECTION.
027800 110-INICIO.
027900     ACCEPT WKS-CLIENTE-ID FROM SYSIN
028000     PERFORM 112-PREPARA-CLIENTE-ID
028100     OPEN INPUT  VEHHIST
028200          OUTPUT RESULTS
028300     IF FS-VEHHIST NOT = 0
028400         MOVE 'VEHHIST'  TO ARCHIVO
028500         MOVE 'OPEN'     TO ACCION
028600         MOVE SPACES     TO LLAVE
028700         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
028800                 FS-VEHHIST FSE-VEHHIST
028900         DISPLAY '*** ERROR AL ABRIR VEHHIST, STATUS: '
029000                 FS-VEHHIST
029100         MOVE 91 TO RETURN-CODE
029200         STOP RUN
029300     END-IF
029400     IF FS-RESULTS NOT = 0
029500         MOVE 'RESULTS'  TO ARCHIVO
029600         MOVE 'OPEN'     TO ACCION
029700         MOVE SPACES     TO LLAVE
029800         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
029900                 FS-RESULTS FSE-RESULTS
030000         DISPLAY '*** ERROR AL ABRIR RESULTS, STATUS: '
030100                 FS-RESULTS
030200         MOVE 91 TO RETURN-CODE
030300         STOP RUN
030400     END-IF
030500     PERFORM 130-ESCRIBE-CABECERA.
030600 110-APERTURA-ARCHIVOS-E. EXIT.
030700******************************************************************
030800 112-PREPARA-CLIENTE-ID SECTION.
030900 112-INICIO.
031000     MOVE WKS-CLIENTE-ID TO WKS-CLIENTE-MAYUS
031100     INSPECT WKS-CLIENTE-MAYUS
031200         CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
031300     MOVE WKS-CLIENTE-MAYUS TO WKS-TEXTO-GENERICO
031400     PERFORM 382-CALCULA-LONGITUD
031500     MOVE WKS-LONGITUD-GENERICA TO WKS-CLIENTE-LEN.
031600 112-PREPARA-CLIENTE-ID-E. EXIT.
031700******************************************************************
031800 130-ESCRIBE-CABECERA SECTION.
031900 130-INICIO.
032000     WRITE ITV-RES-LINEA FROM WKS-CABECERA
032100     IF FS-RESULTS NOT = 0
032200         DISPLAY '*** ERROR AL ESCRIBIR CABECERA, STATUS: '
032300                 FS-RESULTS
032400     END-IF.
032500 130-ESCRIBE-CABECERA-E. EXIT.
032600******************************************************************
032700 120-LEE-REGISTRO SECTION.
032800 120-INICIO.
032900     READ VEHHIST
033000         AT END MOVE 1 TO WKS-FIN-ARCHIVO
033100     END-READ.
033200 120-LEE-REGISTRO-E. EXIT.
033300******************************************************************
033400 190-CIERRA-ARCHIVOS SECTION.
033500 190-INICIO.
033600     CLOSE VEHHIST RESULTS.
033700 190-CIERRA-ARCHIVOS-E. EXIT.
033800******************************************************************
033900*    200 - MANEJA UN GRUPO DE VEHICULO (V + DETALLE A/I/B)       *
034000******************************************************************
034100 200-PROCESA-VEHICULOS SECTION.
034200 200-INICIO.
034300     PERFORM 210-INICIA-VEHICULO
034400     PERFORM 120-LEE-REGISTRO
034500     PERFORM 220-ACUMULA-DETALLE
034600         UNTIL WKS-FIN-ARCHIVO = 1
034700            OR VHM-TIPO-REG = 'V'
034800     PERFORM 300-EVALUA-VEHICULO
034900     PERFORM 400-ESCRIBE-RESULTADO
035000     ADD 1 TO WKS-VEHICULOS-PROCESADOS.
035100 200-PROCESA-VEHICULOS-E. EXIT.
035200******************************************************************
035300 210-INICIA-VEHICULO SECTION.
035400 210-INICIO.
035500     MOVE VHM-MATRICULA       TO WKS-VEH-MATRICULA
035600     MOVE VHM-TITULAR-ACTUAL  TO WKS-VEH-TITULAR
035700     MOVE VHM-ES-RENTING      TO WKS-VEH-ES-RENTING
035800     MOVE VHM-ARRENDATARIO-ACT TO WKS-VEH-ARRENDATARIO
035900     MOVE 0 TO WKS-ARR-CNT WKS-INS-CNT WKS-BAJ-CNT
036000     MOVE 0 TO WKS-ELEGIBLE
036100     MOVE SPACES TO WKS-COMENTARIOS
036200     MOVE 1 TO WKS-COM-PTR
036300     MOVE 0 TO WKS-FECHA-ULT WKS-KM-ULT
036400     MOVE 0 TO WKS-FECHA-PENULTI WKS-KM-PENULTI
036500     MOVE 0 TO WKS-DIAS-ENTRE WKS-KM-ITVS WKS-KM-1-ANO
036600     MOVE 0 TO WKS-KM-INT WKS-KM-NAC.
036700 210-INICIA-VEHICULO-E. EXIT.
036800******************************************************************
036900 220-ACUMULA-DETALLE SECTION.
037000 220-INICIO.
037100     EVALUATE TRUE
037200         WHEN ARR-ES-ARRENDATARIO
037300             PERFORM 222-ACUMULA-ARRENDATARIO
037400         WHEN INS-ES-ITV
037500             PERFORM 224-ACUMULA-ITV
037600         WHEN BAJ-ES-BAJA
037700             PERFORM 226-ACUMULA-BAJA
037800         WHEN OTHER
037900             DISPLAY '*** TIPO DE REGISTRO DESCONOCIDO: '
038000                     VHM-TIPO-REG
038100     END-EVALUATE
038200     PERFORM 120-LEE-REGISTRO.
038300 220-ACUMULA-DETALLE-E. EXIT.
038400******************************************************************
038500 222-ACUMULA-ARRENDATARIO SECTION.
038600 222-INICIO.
038700     IF WKS-ARR-CNT < 30
038800         ADD 1 TO WKS-ARR-CNT
038900         MOVE ARR-FECHA-INICIO TO WKS-ARR-FEC-INI (WKS-ARR-CNT)
039000         MOVE ARR-FECHA-FIN    TO WKS-ARR-FEC-FIN (WKS-ARR-CNT)
039100         MOVE ARR-FILIACION    TO WKS-ARR-FILIAC  (WKS-ARR-CNT)
039200     END-IF.
039300 222-ACUMULA-ARRENDATARIO-E. EXIT.
039400******************************************************************
039500 224-ACUMULA-ITV SECTION.
039600 224-INICIO.
039700     IF WKS-INS-CNT < 60
039800         ADD 1 TO WKS-INS-CNT
039900         MOVE INS-FECHA-ITV  TO WKS-INS-FECHA  (WKS-INS-CNT)
040000         MOVE INS-RESULTADO  TO WKS-INS-RESULT (WKS-INS-CNT)
040100         MOVE INS-KILOMETROS TO WKS-INS-KM     (WKS-INS-CNT)
040200     END-IF.
040300 224-ACUMULA-ITV-E. EXIT.
040400******************************************************************
040500 226-ACUMULA-BAJA SECTION.
040600 226-INICIO.
040700     IF WKS-BAJ-CNT < 30
040800         ADD 1 TO WKS-BAJ-CNT
040900         MOVE BAJ-FECHA-INICIO TO WKS-BAJ-FEC-INI (WKS-BAJ-CNT)
041000         MOVE BAJ-FECHA-FIN    TO WKS-BAJ-FEC-FIN (WKS-BAJ-CNT)
041100     END-IF.
041200 226-ACUMULA-BAJA-E. EXIT.
041300******************************************************************
041400*    300 - EVALUA LAS REGLAS DE NEGOCIO DEL VEHICULO             *
041500******************************************************************
041600 300-EVALUA-VEHICULO SECTION.
041700 300-INICIO.
041800     PERFORM 310-VERIFICA-TITULARIDAD-RENTING
041900     IF WKS-VEH-ES-ELEGIBLE
042000         ADD 1 TO WKS-VEHICULOS-ELEGIBLES
042100         PERFORM 330-VERIFICA-BAJAS
042200         PERFORM 350-CALCULA-METRICAS-ITV
042300     ELSE
042400         MOVE 'El vehiculo no es susceptible de generar CAEs'
042500             TO WKS-TEXTO-GENERICO
042600         PERFORM 386-REGISTRA-COMENTARIO
042700     END-IF.
042800 300-EVALUA-VEHICULO-E. EXIT.
042900******************************************************************
043000*    310/312/314/316 - REGLA 1 (TITULARIDAD) Y REGLA 2 (RENTING) *
043100******************************************************************
043200 310-VERIFICA-TITULARIDAD-RENTING SECTION.
043300 310-INICIO.
043400     MOVE 0 TO WKS-ELEGIBLE
043500     IF WKS-CLIENTE-LEN = 0
043600         MOVE 1 TO WKS-ELEGIBLE
043700     ELSE
043800         MOVE WKS-VEH-TITULAR TO WKS-BUSQUEDA-TARGET
043900         INSPECT WKS-BUSQUEDA-TARGET
044000             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
044100         PERFORM 390-BUSCA-SUBCADENA
044200         IF WKS-BUSQUEDA-ENCONTRADA = 1
044300             MOVE 1 TO WKS-ELEGIBLE
044400         ELSE
044500             PERFORM 312-VERIFICA-RENTING
044600         END-IF
044700     END-IF.
044800 310-VERIFICA-TITULARIDAD-RENTING-E. EXIT.
044900******************************************************************
045000 312-VERIFICA-RENTING SECTION.
045100 312-INICIO.
045200     IF WKS-CLIENTE-LEN = 0
045300         IF WKS-VEH-RENTING-SI
045400             MOVE 1 TO WKS-ELEGIBLE
045500         END-IF
045600     ELSE
045700         IF WKS-VEH-RENTING-SI
045800             PERFORM 314-VERIFICA-ARRENDATARIO-ACTUAL
045900         END-IF
046000     END-IF.
046100 312-VERIFICA-RENTING-E. EXIT.
046200******************************************************************
046300 314-VERIFICA-ARRENDATARIO-ACTUAL SECTION.
046400 314-INICIO.
046500     MOVE WKS-VEH-ARRENDATARIO TO WKS-BUSQUEDA-TARGET
046600     INSPECT WKS-BUSQUEDA-TARGET
046700         CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
046800     PERFORM 390-BUSCA-SUBCADENA
046900     IF WKS-BUSQUEDA-ENCONTRADA = 1
047000         MOVE 1 TO WKS-ELEGIBLE
047100     ELSE
047200         PERFORM 316-BUSCA-HISTORICO-ARRENDATARIO
047300     END-IF.
047400 314-VERIFICA-ARRENDATARIO-ACTUAL-E. EXIT.
047500******************************************************************
047600 316-BUSCA-HISTORICO-ARRENDATARIO SECTION.
047700 316-INICIO.
047800     IF WKS-ARR-CNT > 0
047900         PERFORM 317-EVALUA-ARRENDATARIO-HIST
048000             VARYING WKS-ORD-I FROM 1 BY 1
048100             UNTIL WKS-ORD-I > WKS-ARR-CNT
048200                OR WKS-ELEGIBLE = 1
048300     END-IF.
048400 316-BUSCA-HISTORICO-ARRENDATARIO-E. EXIT.
048500******************************************************************
048600 317-EVALUA-ARRENDATARIO-HIST SECTION.
048700 317-INICIO.
048800     IF WKS-ARR-FEC-INI (WKS-ORD-I) NOT = 0
048900        AND WKS-ARR-FEC-FIN (WKS-ORD-I) NOT = 0
049000         MOVE WKS-ARR-FILIAC (WKS-ORD-I) TO WKS-BUSQUEDA-TARGET
049100         INSPECT WKS-BUSQUEDA-TARGET
049200             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
049300         PERFORM 390-BUSCA-SUBCADENA
049400         IF WKS-BUSQUEDA-ENCONTRADA = 1
049500             COMPUTE WKS-DIAS-ARR =
049600                 FUNCTION INTEGER-OF-DATE
049700                     (WKS-ARR-FEC-FIN (WKS-ORD-I))
049800               - FUNCTION INTEGER-OF-DATE
049900                     (WKS-ARR-FEC-INI (WKS-ORD-I))
050000             IF WKS-DIAS-ARR >= 427
050100                 MOVE 1 TO WKS-ELEGIBLE
050200             END-IF
050300         END-IF
050400     END-IF.
050500 317-EVALUA-ARRENDATARIO-HIST-E. EXIT.
050600******************************************************************
050700*    390/392 - BUSQUEDA DE SUBCADENA (CLIENTE DENTRO DE NOMBRE)  *
050800******************************************************************
050900 390-BUSCA-SUBCADENA SECTION.
051000 390-INICIO.
051100     MOVE 0 TO WKS-BUSQUEDA-ENCONTRADA
051200     IF WKS-CLIENTE-LEN > 0
051300         MOVE 1 TO WKS-BUSQUEDA-POS
051400         PERFORM 392-COMPARA-POSICION
051500             UNTIL WKS-BUSQUEDA-ENCONTRADA = 1
051600                OR WKS-BUSQUEDA-POS > (41 - WKS-CLIENTE-LEN)
051700     END-IF.
051800 390-BUSCA-SUBCADENA-E. EXIT.
051900******************************************************************
052000 392-COMPARA-POSICION SECTION.
052100 392-INICIO.
052200     IF WKS-BUSQUEDA-TARGET (WKS-BUSQUEDA-POS:WKS-CLIENTE-LEN) =
052300        WKS-CLIENTE-MAYUS (1:WKS-CLIENTE-LEN)
052400         MOVE 1 TO WKS-BUSQUEDA-ENCONTRADA
052500     ELSE
052600         ADD 1 TO WKS-BUSQUEDA-POS
052700     END-IF.
052800 392-COMPARA-POSICION-E. EXIT.
052900******************************************************************
053000*    330/332 - REGLA 3 (BAJAS POSTERIORES AL CORTE)              *
053100******************************************************************
053200 330-VERIFICA-BAJAS SECTION.
053300 330-INICIO.
053400     IF WKS-BAJ-CNT > 0
053500         PERFORM 332-EVALUA-BAJA
053600             VARYING WKS-ORD-I FROM 1 BY 1
053700             UNTIL WKS-ORD-I > WKS-BAJ-CNT
053800     END-IF.
053900 330-VERIFICA-BAJAS-E. EXIT.
054000******************************************************************
054100 332-EVALUA-BAJA SECTION.
054200 332-INICIO.
054300     IF WKS-BAJ-FEC-INI (WKS-ORD-I) >= 20230101
054400         PERFORM 334-FORMATEA-COMENTARIO-BAJA
054500     END-IF.
054600 332-EVALUA-BAJA-E. EXIT.
054700******************************************************************
054800 334-FORMATEA-COMENTARIO-BAJA SECTION.
054900 334-INICIO.
055000     MOVE WKS-BAJ-FEC-INI (WKS-ORD-I) TO WKS-FECHA-ENTRADA
055100     PERFORM 600-EDITA-FECHA
055200     MOVE WKS-FECHA-SALIDA (1:10) TO WKS-BAJ-FEC-INI-EDIT
055300     IF WKS-BAJ-FEC-FIN (WKS-ORD-I) = 0
055400         MOVE 'Actual' TO WKS-BAJ-FEC-FIN-EDIT
055500     ELSE
055600         MOVE WKS-BAJ-FEC-FIN (WKS-ORD-I) TO WKS-FECHA-ENTRADA
055700         PERFORM 600-EDITA-FECHA
055800         MOVE WKS-FECHA-SALIDA (1:10) TO WKS-BAJ-FEC-FIN-EDIT
055900     END-IF
056000     MOVE SPACES TO WKS-TEXTO-GENERICO
056100     STRING 'Vehiculo de baja del ' DELIMITED BY SIZE
056200            WKS-BAJ-FEC-INI-EDIT     DELIMITED BY SIZE
056300            ' hasta el '             DELIMITED BY SIZE
056400            WKS-BAJ-FEC-FIN-EDIT     DELIMITED BY SIZE
056500         INTO WKS-TEXTO-GENERICO
056600     END-STRING
056700     PERFORM 386-REGISTRA-COMENTARIO.
056800 334-FORMATEA-COMENTARIO-BAJA-E. EXIT.
056900******************************************************************
057000*    350/352/354/356/358/360 - REGLA 4 (METRICAS DE ITV)         *
057100******************************************************************
057200 350-CALCULA-METRICAS-ITV SECTION.
057300 350-INICIO.
057400     IF WKS-INS-CNT = 0
057500         MOVE 'Sin historial de ITVs' TO WKS-TEXTO-GENERICO
057600         PERFORM 386-REGISTRA-COMENTARIO
057700     ELSE
057800         PERFORM 352-ORDENA-ITVS THRU 354A-COMPARA-INTERCAMBIA-E
057900         PERFORM 354-FILTRA-VALIDAS
058000         PERFORM 356-PARTICIONA-KM
058100         EVALUATE TRUE
058200             WHEN WKS-CONKM-CNT >= 2
058300                 PERFORM 358-FILTRA-MONOTONA
058400                 PERFORM 360-DETERMINA-RESULTADO-FINAL
058500             WHEN WKS-CONKM-CNT = 1
058600                 MOVE
058700                   'El vehiculo no es susceptible de generar CAEs'
058800                     TO WKS-TEXTO-GENERICO
058900                 PERFORM 386-REGISTRA-COMENTARIO
059000             WHEN WKS-VAL-CNT > 0
059100                 MOVE WKS-VAL-FECHA (1) TO WKS-FECHA-ULT
059200                 MOVE
059300                  'ITVs validas sin lecturas de kilometraje'
059400                     TO WKS-TEXTO-GENERICO
059500                 PERFORM 386-REGISTRA-COMENTARIO
059600             WHEN OTHER
059700                 MOVE
059800               'Sin ITVs validas (todas DESFAVORABLE/NEGATIVA)'
059900                     TO WKS-TEXTO-GENERICO
060000                 PERFORM 386-REGISTRA-COMENTARIO
060100         END-EVALUATE
060200     END-IF.
060300 350-CALCULA-METRICAS-ITV-E. EXIT.
060400******************************************************************
060500*    352 - ORDENA EL HISTORICO DE ITV POR FECHA DESCENDENTE      *
060600*    (INTERCAMBIO DE BURBUJA, IDIOMA DEL TALLER)                 *
060610*    2024-03-11 EEDR TKT-7741 RESTRUCTURADO A UN SOLO PARRAFO    *
060620*    PARA USAR GO TO, COMO EN LOS CICLOS VIEJOS DE DEBD1R00      *
060700******************************************************************
060800 352-ORDENA-ITVS SECTION.
060900 352-INICIO.
060910     IF WKS-INS-CNT < 2
060920         GO TO 354A-COMPARA-INTERCAMBIA-E
060930     END-IF
060940     MOVE 1 TO WKS-ORD-I.
061700 353-CICLO-EXTERNO.
061710     IF WKS-ORD-I >= WKS-INS-CNT
061720         GO TO 354A-COMPARA-INTERCAMBIA-E
061730     END-IF
061740     MOVE 1 TO WKS-ORD-J.
061750 353A-CICLO-INTERNO.
061760     IF WKS-ORD-J > (WKS-INS-CNT - WKS-ORD-I)
061770         ADD 1 TO WKS-ORD-I
061780         GO TO 353-CICLO-EXTERNO
061790     END-IF.
062400 354A-COMPARA-INTERCAMBIA.
062600     IF WKS-INS-FECHA (WKS-ORD-J) < WKS-INS-FECHA (WKS-ORD-J + 1)
062700         MOVE WKS-INS-TAB (WKS-ORD-J)     TO WKS-INS-TEMP
062800         MOVE WKS-INS-TAB (WKS-ORD-J + 1) TO
062900              WKS-INS-TAB (WKS-ORD-J)
063000         MOVE WKS-INS-TEMP TO WKS-INS-TAB (WKS-ORD-J + 1)
063010     END-IF
063020     ADD 1 TO WKS-ORD-J
063030     GO TO 353A-CICLO-INTERNO.
063200 354A-COMPARA-INTERCAMBIA-E.
063210     EXIT.
063300******************************************************************
063400*    354 - DESCARTA DESFAVORABLE/NEGATIVA                        *
063500******************************************************************
063600 354-FILTRA-VALIDAS SECTION.
063700 354-INICIO.
063800     MOVE 0 TO WKS-VAL-CNT
063900     PERFORM 355-CLASIFICA-ITV
064000         VARYING WKS-INS-IDX FROM 1 BY 1
064100         UNTIL WKS-INS-IDX > WKS-INS-CNT.
064200 354-FILTRA-VALIDAS-E. EXIT.
064300******************************************************************
064400 355-CLASIFICA-ITV SECTION.
064500 355-INICIO.
064600     IF WKS-INS-RESULT (WKS-INS-IDX) NOT = 'DESFAVORABLE'
064700        AND WKS-INS-RESULT (WKS-INS-IDX) NOT = 'NEGATIVA'
064800         ADD 1 TO WKS-VAL-CNT
064900         MOVE WKS-INS-FECHA (WKS-INS-IDX) TO
065000              WKS-VAL-FECHA (WKS-VAL-CNT)
065100         MOVE WKS-INS-KM (WKS-INS-IDX) TO
065200              WKS-VAL-KM (WKS-VAL-CNT)
065300     END-IF.
065400 355-CLASIFICA-ITV-E. EXIT.
065500******************************************************************
065600*    356 - SEPARA LAS VALIDAS CON/SIN LECTURA DE KILOMETRAJE     *
065700******************************************************************
065800 356-PARTICIONA-KM SECTION.
065900 356-INICIO.
066000     MOVE 0 TO WKS-CONKM-CNT
066100     IF WKS-VAL-CNT > 0
066200         PERFORM 357-CLASIFICA-VALIDA
066300             VARYING WKS-VAL-IDX FROM 1 BY 1
066400             UNTIL WKS-VAL-IDX > WKS-VAL-CNT
066500     END-IF.
066600 356-PARTICIONA-KM-E. EXIT.
066700******************************************************************
066800 357-CLASIFICA-VALIDA SECTION.
066900 357-INICIO.
067000     IF WKS-VAL-KM (WKS-VAL-IDX) > 0
067100         ADD 1 TO WKS-CONKM-CNT
067200         MOVE WKS-VAL-FECHA (WKS-VAL-IDX) TO
067300              WKS-CONKM-FECHA (WKS-CONKM-CNT)
067400         MOVE WKS-VAL-KM (WKS-VAL-IDX) TO
067500              WKS-CONKM-KM (WKS-CONKM-CNT)
067600     END-IF.
067700 357-CLASIFICA-VALIDA-E. EXIT.
067800******************************************************************
067900*    358 - FILTRO DE MONOTONIA (DESCARTA LECTURAS QUE RETROCEDEN)*
068000******************************************************************
068100 358-FILTRA-MONOTONA SECTION.
068200 358-INICIO.
068300     MOVE 0 TO WKS-SUR-CNT
068400     MOVE 9999999 TO WKS-ULTIMO-KM-GUARD
068500     PERFORM 359-EVALUA-CONKM
068600         VARYING WKS-CONKM-IDX FROM 1 BY 1
068700         UNTIL WKS-CONKM-IDX > WKS-CONKM-CNT.
068800 358-FILTRA-MONOTONA-E. EXIT.
068900******************************************************************
069000 359-EVALUA-CONKM SECTION.
069100 359-INICIO.
069200     IF WKS-CONKM-KM (WKS-CONKM-IDX) <= WKS-ULTIMO-KM-GUARD
069300         ADD 1 TO WKS-SUR-CNT
069400         MOVE WKS-CONKM-FECHA (WKS-CONKM-IDX) TO
069500              WKS-SUR-FECHA (WKS-SUR-CNT)
069600         MOVE WKS-CONKM-KM (WKS-CONKM-IDX) TO
069700              WKS-SUR-KM (WKS-SUR-CNT)
069800         MOVE WKS-CONKM-KM (WKS-CONKM-IDX) TO WKS-ULTIMO-KM-GUARD
069900     END-IF.
070000 359-EVALUA-CONKM-E. EXIT.
070100******************************************************************
070200*    360 - TOMA LAS DOS ULTIMAS LECTURAS Y CALCULA LAS METRICAS  *
070300******************************************************************
070400 360-DETERMINA-RESULTADO-FINAL SECTION.
070500 360-INICIO.
070600     IF WKS-SUR-CNT < 2
070700         IF WKS-SUR-CNT = 1
070800             MOVE WKS-SUR-FECHA (1) TO WKS-FECHA-ULT
070900             MOVE WKS-SUR-KM (1)    TO WKS-KM-ULT
071000             MOVE
071100             'Solo una ITV valida con kilometraje consistente'
071200                 TO WKS-TEXTO-GENERICO
071300             PERFORM 386-REGISTRA-COMENTARIO
071400         END-IF
071500     ELSE
071600         IF WKS-SUR-FECHA (1) = WKS-SUR-FECHA (2)
071700            AND WKS-SUR-KM (1) = WKS-SUR-KM (2)
071800             MOVE
071900                'El vehiculo no es susceptible de generar CAEs'
072000                 TO WKS-TEXTO-GENERICO
072100             PERFORM 386-REGISTRA-COMENTARIO
072200         ELSE
072300             PERFORM 362-CALCULA-DIAS-KM
072400         END-IF
072500     END-IF.
072600 360-DETERMINA-RESULTADO-FINAL-E. EXIT.
072700******************************************************************
072800 362-CALCULA-DIAS-KM SECTION.
072900 362-INICIO.
073000     MOVE WKS-SUR-FECHA (1) TO WKS-FECHA-ULT
073100     MOVE WKS-SUR-KM (1)    TO WKS-KM-ULT
073200     MOVE WKS-SUR-FECHA (2) TO WKS-FECHA-PENULTI
073300     MOVE WKS-SUR-KM (2)    TO WKS-KM-PENULTI
073400     COMPUTE WKS-DIAS-ENTRE =
073500         FUNCTION INTEGER-OF-DATE (WKS-FECHA-ULT)
073600       - FUNCTION INTEGER-OF-DATE (WKS-FECHA-PENULTI)
073700     IF WKS-KM-ULT > 0 AND WKS-KM-PENULTI > 0
073800         COMPUTE WKS-KM-ITVS = WKS-KM-ULT - WKS-KM-PENULTI
073900         IF WKS-DIAS-ENTRE > 0
074000             COMPUTE WKS-KM-1-ANO =
074100                 (WKS-KM-ITVS * 365) / WKS-DIAS-ENTRE
074200         ELSE
074300             MOVE 'Dias entre <= 0, km 1 ano = N/A'
074400                 TO WKS-TEXTO-GENERICO
074500             PERFORM 386-REGISTRA-COMENTARIO
074600         END-IF
074700     END-IF.
074800 362-CALCULA-DIAS-KM-E. EXIT.
074900******************************************************************
075000*    600 - EDITA UNA FECHA 9(8) AAAAMMDD A DD/MM/AAAA            *
075100******************************************************************
075200 600-EDITA-FECHA SECTION.
075300 600-INICIO.
075400     MOVE SPACES TO WKS-FECHA-SALIDA
075500     IF WKS-FECHA-ENTRADA = 0
075600         MOVE '-' TO WKS-FECHA-SALIDA (1:1)
075700     ELSE
075800         MOVE WKS-FE-DIA  TO WKS-FECHA-SALIDA (1:2)
075900         MOVE '/'         TO WKS-FECHA-SALIDA (3:1)
076000         MOVE WKS-FE-MES  TO WKS-FECHA-SALIDA (4:2)
076100         MOVE '/'         TO WKS-FECHA-SALIDA (6:1)
076200         MOVE WKS-FE-ANIO TO WKS-FECHA-SALIDA (7:4)
076300     END-IF.
076400 600-EDITA-FECHA-E. EXIT.
076500******************************************************************
076600*    380/382/384/386 - ACUMULA COMENTARIOS SEPARADOS POR "; "    *
076700******************************************************************
076800 380-AGREGA-COMENTARIO SECTION.
076900 380-INICIO.
077000     IF WKS-COM-PTR = 1
077100         STRING WKS-TEXTO-GENERICO (1:WKS-LONGITUD-GENERICA)
077200                DELIMITED BY SIZE
077300             INTO WKS-COMENTARIOS
077400             WITH POINTER WKS-COM-PTR
077500         END-STRING
077600     ELSE
077700         STRING '; ' DELIMITED BY SIZE
077800                WKS-TEXTO-GENERICO (1:WKS-LONGITUD-GENERICA)
077900                DELIMITED BY SIZE
078000             INTO WKS-COMENTARIOS
078100             WITH POINTER WKS-COM-PTR
078200         END-STRING
078300     END-IF.
078400 380-AGREGA-COMENTARIO-E. EXIT.
078500******************************************************************
078600 382-CALCULA-LONGITUD SECTION.
078700 382-INICIO.
078800     MOVE 90 TO WKS-LONGITUD-GENERICA
078900     PERFORM 384-RETROCEDE-ESPACIOS
079000         UNTIL WKS-LONGITUD-GENERICA = 0
079100            OR WKS-TEXTO-GENERICO (WKS-LONGITUD-GENERICA:1)
079200               NOT = SPACE.
079300 382-CALCULA-LONGITUD-E. EXIT.
079400******************************************************************
079500 384-RETROCEDE-ESPACIOS SECTION.
079600 384-INICIO.
079700     SUBTRACT 1 FROM WKS-LONGITUD-GENERICA.
079800 384-RETROCEDE-ESPACIOS-E. EXIT.
079900******************************************************************
080000 386-REGISTRA-COMENTARIO SECTION.
080100 386-INICIO.
080200     PERFORM 382-CALCULA-LONGITUD
080300     IF WKS-LONGITUD-GENERICA > 0
080400         PERFORM 380-AGREGA-COMENTARIO
080500     END-IF.
080600 386-REGISTRA-COMENTARIO-E. EXIT.
080700******************************************************************
080800*    400 - ESCRIBE EL RENGLON DE RESULTADOS DEL VEHICULO         *
080900******************************************************************
081000 400-ESCRIBE-RESULTADO SECTION.
081100 400-INICIO.
081200     MOVE WKS-VEH-MATRICULA TO RES-MATRICULA
081300     MOVE WKS-FECHA-PENULTI TO WKS-FECHA-ENTRADA
081400     PERFORM 600-EDITA-FECHA
081500     MOVE WKS-FECHA-SALIDA  TO RES-FECHA-PENULTI
081600     MOVE WKS-KM-PENULTI    TO RES-LECTURA-K-PENULTI
081700     MOVE WKS-FECHA-ULT     TO WKS-FECHA-ENTRADA
081800     PERFORM 600-EDITA-FECHA
081900     MOVE WKS-FECHA-SALIDA (1:10) TO RES-FECHA-ULT
082000     MOVE WKS-KM-ULT        TO RES-LECTURA-K-ULT
082100     MOVE WKS-DIAS-ENTRE    TO RES-DIAS-ENTRE
082200     MOVE WKS-KM-ITVS       TO RES-KM-ITVS
082300     MOVE WKS-KM-1-ANO      TO RES-KM-1-ANO
082400     MOVE WKS-KM-INT        TO RES-KM-INT
082500     MOVE WKS-KM-NAC        TO RES-KM-NAC
082600     MOVE WKS-COMENTARIOS   TO RES-COMENTARIOS
082700     WRITE ITV-RES-LINEA
082800     IF FS-RESULTS NOT = 0
082900         DISPLAY '*** ERROR AL ESCRIBIR RESULTADO, MATRICULA: '
083000                 WKS-VEH-MATRICULA ' STATUS: ' FS-RESULTS
083100     END-IF.
083200 400-ESCRIBE-RESULTADO-E. EXIT.
083300******************************************************************
083400*    900 - ESTADISTICAS FINALES DEL PROCESO                      *
083500******************************************************************
083600 900-ESTADISTICAS SECTION.
083700 900-INICIO.
083800     DISPLAY '*****************************************'
083900     MOVE WKS-VEHICULOS-PROCESADOS TO WKS-MASCARA
084000     DISPLAY 'VEHICULOS PROCESADOS      : ' WKS-MASCARA
084100     MOVE WKS-VEHICULOS-ELEGIBLES TO WKS-MASCARA
084200     DISPLAY 'VEHICULOS ELEGIBLES (CAE) : ' WKS-MASCARA
084300     DISPLAY '*****************************************'.
084400 900-ESTADISTICAS-E. EXIT.
